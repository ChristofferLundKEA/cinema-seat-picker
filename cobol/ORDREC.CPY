000100*****************************************************************         
000200*                                                                         
000300*    ORDREC.CPY                                                           
000400*    ORDER REQUEST RECORD - INCOMING SEAT RESERVATION TRANSACTION         
000500*                                                                         
000600*    ONE RECORD PER ORDER.  ALL SEATS ON THE RECORD ARE REQUESTED         
000700*    FOR THE SAME ROW - A MIXED ROW ON THE INPUT RECORD ITSELF            
000800*    IS STILL POSSIBLE (THE OPERATOR MISKEYED IT) AND IS CAUGHT           
000900*    BY THE VALIDATION RULES IN SEATALO, NOT BY THIS LAYOUT.              
001000*                                                                         
001100*    HISTORY                                                              
001200*     1989-05-02  ST   FIRST CUT, TEN SEAT SLOTS PER ORDER TO             
001300*                       MATCH THE WIDEST ROW IN THE HOUSE (89-118)        
001400*     1994-11-08  ST   ADDED ORD-KEY-VIEW REDEFINES FOR THE               
001500*                       ROW/COUNT SORT USED BY THE AUDIT EXTRACT          
001600*                       (REQ 94-206)                                      
001700*     1999-01-06  ST   Y2K REVIEW - NO DATE FIELD IN THIS                 
001800*                       RECORD, NO CHANGE REQUIRED (REQ 99-002)           
001900*     2003-07-22  GK   DROPPED ORD-KEY-VIEW - THE AUDIT EXTRACT           
002000*                       IT WAS BUILT FOR WAS NEVER WRITTEN AND            
002100*                       IS NOT ON THE BOOKS, THE VIEW HAD NO              
002200*                       CALLER (REQ 03-114)                               
002300*                                                                         
002400*****************************************************************         
002500 01  ORDER-REQUEST-REC.                                                   
002600     05  ORD-ID                      PIC 9(04).                           
002700     05  ORD-ROW                     PIC 9(02).                           
002800     05  ORD-SEAT-COUNT              PIC 9(02).                           
002900     05  ORD-SEAT-NUMS               PIC 9(02) OCCURS 10 TIMES.           
003000*                                                                         
003100*    THE RECORD IS EXACTLY 28 BYTES - ID(4) + ROW(2) + COUNT(2)           
003200*    + TEN SEAT SLOTS AT 2 BYTES EACH - SO IT IS FULL WIDTH,              
003300*    NO FILLER PAD TO ADD.                                                
003400*                                                                         
