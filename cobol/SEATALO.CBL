000100*****************************************************************         
000200*                                                                         
000300*    S E A T A L O                                                        
000400*                                                                         
000500*    ORDER-PROCESSING BATCH FOR THE AUDITORIUM SEATING CHART.             
000600*    READS THE CURRENT CHART (OR BUILDS AN OPEN HOUSE ITSELF              
000700*    IF THE CHART FILE ISN'T THERE) AND THE FILE OF INCOMING              
000800*    SEAT ORDERS, RUNS EACH ORDER THROUGH THE ANTI-FRAGMENTATION          
000900*    RULE ENGINE, MARKS THE ACCEPTED SEATS TAKEN, AND WRITES THE          
001000*    UPDATED CHART PLUS THE ORDER DISPOSITION REPORT.                     
001100*                                                                         
001200*    UPSI-0 OFF - WHEN THE CHART FILE HAS TO BE BUILT FROM                
001300*                 SCRATCH, BUILD A FULLY OPEN HOUSE.                      
001400*    UPSI-0 ON  - WHEN THE CHART FILE HAS TO BE BUILT FROM                
001500*                 SCRATCH, OVERLAY THE CANNED TEST LAYOUT                 
001600*                 AFTERWARDS, SAME AS SEATSET.                            
001700*                                                                         
001800*    CHANGE LOG                                                           
001900*     1989-05-02  ST  REQ 89-118  FIRST VERSION - SAME ROW AND            
002000*                      EMPTY ORDER CHECKS ONLY, NO FRAGMENTATION          
002100*                      RULE YET                                           
002200*     1991-09-02  ST  REQ 91-114  ADDED THE FRAGMENTATION CHECK           
002300*                      AND THE ALTERNATIVE-SEATING SCAN                   
002400*     1991-10-21  ST  REQ 91-141  ALTERNATIVE SCAN WAS COUNTING           
002500*                      A GROUP OF N+1 AS A VALID ALTERNATIVE,             
002600*                      CORRECTED TO REQUIRE N OR N+2 AND OVER             
002700*     1993-11-04  GK  REQ 93-208  RENUMBERED PARAGRAPHS TO THE            
002800*                      SHOP STANDARD 1000/2000/3000/4000 SERIES           
002900*     1994-02-15  GK  REQ 94-033  SEATS SOLD COUNTER NO LONGER            
003000*                      DOUBLE-COUNTS A SEAT THE ORDER ASKED FOR           
003100*                      THAT WAS ALREADY TAKEN                             
003200*     1996-02-19  GK  REQ 96-031  CHART FILE NOW OPTIONAL - RUN           
003300*                      BUILDS AN OPEN HOUSE ITSELF IF SEATIN              
003400*                      ISN'T SUPPLIED, NO SEPARATE PRE-RUN                
003500*                      OF SEATSET REQUIRED                                
003600*     1998-08-13  GK  REQ 98-311  Y2K SCAN - RUN DATE ON THE              
003700*                      REPORT HEADING USES A TWO DIGIT YEAR,              
003800*                      ACCEPTABLE FOR THIS REPORT, NO NUMERIC             
003900*                      COMPARISONS DEPEND ON THE CENTURY                  
004000*     1999-01-06  GK  REQ 99-002  Y2K SIGN-OFF - RECORDED FOR             
004100*                      THE AUDIT FILE, NO CODE CHANGE                     
004200*     2001-06-11  GK  REQ 01-144  ADDED THE COLUMN HEADING LINE           
004300*                      AHEAD OF THE DETAIL LINES, OPERATORS WERE          
004400*                      MIS-READING THE REASON COLUMN                      
004500*     2002-05-30  GK  REQ 02-078  SEATS-AVAILABLE TOTAL WAS BEING         
004600*                      COUNTED BEFORE THE CHART REWRITE, PICKING          
004700*                      UP LAST RUN'S NUMBERS ON A COLD START -            
004800*                      MOVED THE COUNT AFTER THE ORDER LOOP CLOSES        
004900*     2003-07-22  GK  REQ 03-114  SEATREC/ORDREC/DISPREC COPYBOOKS        
005000*                      EACH LOST A DEAD REDEFINES WITH NO CALLER -        
005100*                      SEE THE COPYBOOK HISTORY BLOCKS FOR DETAIL,        
005200*                      THIS PROGRAM'S OWN TABLES WERE NOT AFFECTED        
005300*                                                                         
005400*****************************************************************         
005500 IDENTIFICATION DIVISION.                                                 
005600 PROGRAM-ID. SEATALO.                                                     
005700 AUTHOR. TEMERZIDIS STAVROS.                                              
005800 INSTALLATION. AIGAION CINEMAS - DATA PROCESSING DEPT.                    
005900 DATE-WRITTEN. 05/02/89.                                                  
006000 DATE-COMPILED.                                                           
006100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
006200*                                                                         
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500 SOURCE-COMPUTER. IBM-AT.                                                 
006600 OBJECT-COMPUTER. IBM-AT.                                                 
006700 SPECIAL-NAMES.                                                           
006800     C01 IS TOP-OF-FORM                                                   
006900     CLASS VALID-FLAG IS "Y" "N"                                          
007000     UPSI-0 ON STATUS IS SEATALO-TEST-MODE                                
007100            OFF STATUS IS SEATALO-LIVE-MODE.                              
007200 INPUT-OUTPUT SECTION.                                                    
007300 FILE-CONTROL.                                                            
007400*                                                                         
007500*    SEATCHART-IN IS OPTIONAL - REQ 96-031 - SO A COLD START WITH         
007600*    NO CHART FILE ON HAND STILL RUNS; 0400-LOAD-CHART BUILDS THE         
007700*    HOUSE ITSELF WHEN THE OPEN COMES BACK WITH FILE STATUS 35.           
007800*                                                                         
007900     SELECT OPTIONAL SEATCHART-IN ASSIGN TO SEATIN                        
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         FILE STATUS IS CHART-IN-STAT.                                    
008200     SELECT ORDERS-IN ASSIGN TO ORDIN                                     
008300         ORGANIZATION IS LINE SEQUENTIAL                                  
008400         FILE STATUS IS ORDERS-STAT.                                      
008500     SELECT SEATCHART-OUT ASSIGN TO SEATOUT                               
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS IS CHART-OUT-STAT.                                   
008800*                                                                         
008900*    DISPRPT IS THE ORDER DISPOSITION REPORT, ASSIGNED STRAIGHT           
009000*    TO THE PRINTER THE SAME WAY THE SHOP'S OTHER REPORT                  
009100*    PROGRAMS DO, NO FILE STATUS NEEDED ON A PRINT FILE.                  
009200*                                                                         
009300     SELECT DISPRPT ASSIGN PRINT "PRINTER".                               
009400*                                                                         
009500 DATA DIVISION.                                                           
009600 FILE SECTION.                                                            
009700*                                                                         
009800*    ONE 5-BYTE SEAT RECORD READ AT A TIME - SEE SEATREC.CPY FOR          
009900*    THE FULL BREAKOUT OF ROW/SEAT/TAKEN-FLAG USED BY 0420 BELOW.         
010000*                                                                         
010100 FD  SEATCHART-IN                                                         
010200     LABEL RECORDS ARE STANDARD.                                          
010300 01  SEATIN-REC                      PIC X(05).                           
010400*                                                                         
010500*    ONE 28-BYTE ORDER RECORD READ AT A TIME - SEE ORDREC.CPY.            
010600*                                                                         
010700 FD  ORDERS-IN                                                            
010800     LABEL RECORDS ARE STANDARD.                                          
010900 01  ORDIN-REC                       PIC X(28).                           
011000*                                                                         
011100*    THE UPDATED CHART, REWRITTEN IN FULL EVERY RUN - THIS                
011200*    BECOMES TOMORROW'S SEATCHART-IN.                                     
011300*                                                                         
011400 FD  SEATCHART-OUT                                                        
011500     LABEL RECORDS ARE STANDARD.                                          
011600 01  SEATOUT-REC                     PIC X(05).                           
011700*                                                                         
011800*    80 COLUMN PRINT LINE, THE SHOP'S STANDARD REPORT WIDTH.              
011900*                                                                         
012000 FD  DISPRPT                                                              
012100     LABEL RECORDS OMITTED.                                               
012200 01  DISPRPT-REC                     PIC X(80).                           
012300*                                                                         
012400*    THE THREE RECORD COPYBOOKS SHARED WITH SEATSET - SEE THEIR           
012500*    OWN HEADER BLOCKS FOR THE FIELD-BY-FIELD BREAKOUT.                   
012600*                                                                         
012700 WORKING-STORAGE SECTION.                                                 
012800     COPY SEATREC.                                                        
012900     COPY ORDREC.                                                         
013000     COPY DISPREC.                                                        
013100*                                                                         
013200 *    FILE STATUS BYTES - ONE PER SELECT ABOVE, CHECKED RIGHT             
013300*    AFTER EACH OPEN.                                                     
013400*                                                                         
013500 77  CHART-IN-STAT        PIC X(02).                                      
013600 77  ORDERS-STAT          PIC X(02).                                      
013700 77  CHART-OUT-STAT       PIC X(02).                                      
013800*                                                                         
013900*    TABLE SUBSCRIPTS, ALL COMP FOR SPEED - THE RULE ENGINE               
014000*    DRIVES EVERY ONE OF THESE THROUGH A PERFORM VARYING AT               
014100*    SOME POINT BELOW.                                                    
014200*                                                                         
014300 77  ROW-SUB              PIC 9(02) COMP.                                 
014400 77  SEAT-SUB             PIC 9(02) COMP.                                 
014500 77  POS-SUB              PIC 9(02) COMP.                                 
014600 77  CHAR-SUB             PIC 9(02) COMP.                                 
014700 77  GRP-SUB              PIC 9(02) COMP.                                 
014800 77  TOT-SUB              PIC 9(02) COMP.                                 
014900 77  P                    PIC 9(02) COMP.                                 
015000 77  GROUP-LEN            PIC 9(02) COMP.                                 
015100 77  GROUP-COUNT          PIC 9(02) COMP.                                 
015200*                                                                         
015300*    RUN COUNTERS - THE SOURCE OF THE FIVE TOTAL LINES 4100               
015400*    PRINTS AT THE BOTTOM OF THE REPORT.                                  
015500*                                                                         
015600 77  ORDERS-READ          PIC 9(04) COMP VALUE ZERO.                      
015700 77  ORDERS-ACCEPTED      PIC 9(04) COMP VALUE ZERO.                      
015800 77  ORDERS-REJECTED      PIC 9(04) COMP VALUE ZERO.                      
015900 77  SEATS-SOLD           PIC 9(04) COMP VALUE ZERO.                      
016000 77  SEATS-AVAILABLE      PIC 9(04) COMP VALUE ZERO.                      
016100*                                                                         
016200*    SWITCHES AND THEIR 88-LEVEL CONDITIONS - PLAIN Y/N BYTES,            
016300*    THE SAME HABIT THE SHOP USES ON EVERY PROGRAM IN THE SUITE.          
016400*                                                                         
016500 77  CHART-EOF            PIC X(01) VALUE "N".                            
016600     88  CHART-AT-EOF          VALUE "Y".                                 
016700 77  ORDERS-EOF           PIC X(01) VALUE "N".                            
016800     88  ORDERS-AT-EOF         VALUE "Y".                                 
016900 77  USE-DEFAULT-CHART    PIC X(01) VALUE "N".                            
017000     88  BUILD-DEFAULT         VALUE "Y".                                 
017100 77  ORDER-ACCEPTED-FLAG  PIC X(01) VALUE "Y".                            
017200     88  ORDER-IS-ACCEPTED     VALUE "Y".                                 
017300     88  ORDER-IS-REJECTED     VALUE "N".                                 
017400 77  FRAG-FOUND           PIC X(01) VALUE "N".                            
017500     88  FRAG-YES              VALUE "Y".                                 
017600 77  ALT-FLAG             PIC X(01) VALUE "N".                            
017700     88  ALT-YES               VALUE "Y".                                 
017800*                                                                         
017900*    WORKING COPY OF ONE ROW'S TEN SEATS, USED BY THE                     
018000*    FRAGMENTATION CHECK TO TRY THE SELECTION WITHOUT                     
018100*    DISTURBING THE REAL CHART UNTIL THE ORDER IS ACCEPTED.               
018200*                                                                         
018300 01  ROW-WORK-TABLE.                                                      
018400     05  WRK-SEAT             PIC X(01) OCCURS 10 TIMES.                  
018500     05  FILLER               PIC X(01) VALUE SPACE.                      
018600*                                                                         
018700*    5 X 10 IN-MEMORY HOUSE TABLE, LOADED FROM SEATCHART-IN               
018800*    (OR BUILT FRESH) AND KEPT CURRENT AS ORDERS ARE APPLIED.             
018900*                                                                         
019000 01  SEAT-HOUSE-TABLE.                                                    
019100     05  SHT-ROW              OCCURS 5 TIMES.                             
019200         10  SHT-SEAT         PIC X(01) OCCURS 10 TIMES.                  
019300     05  FILLER               PIC X(01) VALUE SPACE.                      
019400*                                                                         
019500*    SIZES OF THE CONTIGUOUS AVAILABLE-SEAT GROUPS FOUND WHILE            
019600*    SCANNING ONE ROW - AT MOST FIVE GROUPS CAN FIT IN A ROW              
019700*    OF TEN SEATS.                                                        
019800*                                                                         
019900 01  GROUP-SIZE-TABLE.                                                    
020000     05  GRP-SIZE             PIC 9(02) OCCURS 5 TIMES.                   
020100     05  FILLER               PIC X(01) VALUE SPACE.                      
020200*                                                                         
020300*    CANNED TEST LAYOUT, ROW MAJOR, ONE CHARACTER PER SEAT,               
020400*    SAME TABLE SEATSET USES TO SEED A HOUSE FOR RULE TESTING.            
020500*                                                                         
020600 01  TEST-LAYOUT-STR.                                                     
020700     05  FILLER               PIC X(50) VALUE                             
020800         "YYYYYYYYYYYYYYNNYYYYYNYNYNYNYYNNNNYYYYYYYYYYYYNNNN".            
020900 01  TEST-LAYOUT-TABLE REDEFINES TEST-LAYOUT-STR.                         
021000     05  TEST-LAYOUT-FLAG     PIC X(01) OCCURS 50 TIMES.                  
021100*                                                                         
021200*    PARALLEL CAPTION/VALUE TABLES FOR THE FIVE TOTALS PRINTED            
021300*    AT THE END OF THE RUN.                                               
021400*                                                                         
021500 01  TOT-CAPTIONS.                                                        
021600     05  FILLER  PIC X(22) VALUE "ORDERS READ ..........".                
021700     05  FILLER  PIC X(22) VALUE "ORDERS ACCEPTED ......".                
021800     05  FILLER  PIC X(22) VALUE "ORDERS REJECTED ......".                
021900     05  FILLER  PIC X(22) VALUE "SEATS SOLD THIS RUN ..".                
022000     05  FILLER  PIC X(22) VALUE "SEATS STILL AVAILABLE ".                
022100 01  TOT-CAPTION-TABLE REDEFINES TOT-CAPTIONS.                            
022200     05  TOT-CAPTION-ENTRY        PIC X(22) OCCURS 5 TIMES.               
022300*                                                                         
022400 01  TOTALS-VALUES.                                                       
022500     05  TOT-VAL                  PIC 9(04) COMP OCCURS 5 TIMES.          
022600*                                                                         
022700*    RUN DATE FOR THE REPORT HEADING, BROKEN OUT THE SAME WAY             
022800*    THE SHOP'S DATE ROUTINES ALWAYS HAVE.                                
022900*                                                                         
023000 01  SYS-DATE-GROUP.                                                      
023100     05  SYS-YY                PIC 99.                                    
023200     05  SYS-MM                PIC 99.                                    
023300     05  SYS-DD                PIC 99.                                    
023400 01  RUN-DATE-MDY.                                                        
023500     05  RUN-MM                PIC 99.                                    
023600     05  RUN-DD                PIC 99.                                    
023700     05  RUN-YY                PIC 99.                                    
023800 01  RUN-DATE-NUM REDEFINES RUN-DATE-MDY PIC 9(06).                       
023900*                                                                         
024000*****************************************************************         
024100*                                                                         
024200*    PROCEDURE DIVISION                                                   
024300*                                                                         
024400*    MAINLINE PICKS UP THE RUN DATE, LOADS OR BUILDS THE CHART,           
024500*    THEN MAKES ONE PASS OVER THE ORDER FILE BEFORE REWRITING             
024600*    THE CHART AND PRINTING THE TOTALS.  EVERYTHING ELSE IS               
024700*    PERFORMED FROM HERE, EITHER DIRECTLY OR THROUGH ONE OF THE           
024800*    LOAD/VALIDATE/APPLY/LIST PARAGRAPH GROUPS BELOW.                     
024900*                                                                         
025000*****************************************************************         
025100 PROCEDURE DIVISION.                                                      
025200*                                                                         
025300 0100-MAINLINE.                                                           
025400     PERFORM 0150-GET-RUN-DATE THRU 0150-EXIT.                            
025500     PERFORM 0400-LOAD-CHART THRU 0400-EXIT.                              
025600     OPEN INPUT ORDERS-IN.                                                
025700     OPEN OUTPUT DISPRPT.                                                 
025800     PERFORM 3010-WRITE-HEADINGS THRU 3010-EXIT.                          
025900     MOVE "N" TO ORDERS-EOF.                                              
026000     PERFORM 0500-PROCESS-ORDERS THRU 0500-EXIT.                          
026100     CLOSE ORDERS-IN.                                                     
026200     PERFORM 0600-COUNT-AVAILABLE THRU 0600-EXIT.                         
026300     PERFORM 4000-WRITE-CHART-OUT THRU 4000-EXIT.                         
026400     PERFORM 4100-WRITE-TOTALS THRU 4100-EXIT.                            
026500     CLOSE DISPRPT.                                                       
026600     STOP RUN.                                                            
026700*                                                                         
026800*    RUN DATE FOR THE PAGE HEADING - NOT A SPEC'D BUSINESS                
026900*    RULE, JUST THE SHOP'S USUAL COURTESY ON A PRINTED REPORT.            
027000*                                                                         
027100 0150-GET-RUN-DATE.                                                       
027200     ACCEPT SYS-DATE-GROUP FROM DATE.                                     
027300     MOVE SYS-MM TO RUN-MM.                                               
027400     MOVE SYS-DD TO RUN-DD.                                               
027500     MOVE SYS-YY TO RUN-YY.                                               
027600 0150-EXIT.                                                               
027700     EXIT.                                                                
027800*                                                                         
027900*    LOAD THE CHART.  IF SEATIN ISN'T SUPPLIED (OR IS EMPTY)              
028000*    BUILD THE HOUSE OURSELVES, SAME AS SEATSET DOES.  REQ                
028100*    96-031.                                                              
028200*                                                                         
028300 0400-LOAD-CHART.                                                         
028400     MOVE "N" TO USE-DEFAULT-CHART.                                       
028500     OPEN INPUT SEATCHART-IN.                                             
028600     IF CHART-IN-STAT = "35"                                              
028700         MOVE "Y" TO USE-DEFAULT-CHART                            REQ96031
028800     ELSE                                                                 
028900         PERFORM 0410-READ-CHART-RECORDS THRU 0410-EXIT                   
029000     END-IF.                                                              
029100     CLOSE SEATCHART-IN.                                                  
029200     IF BUILD-DEFAULT                                                     
029300         PERFORM 1000-BUILD-OPEN-HOUSE THRU 1000-EXIT                     
029400         IF SEATALO-TEST-MODE                                             
029500             PERFORM 1100-APPLY-TEST-LAYOUT THRU 1100-EXIT                
029600         END-IF                                                           
029700     END-IF.                                                              
029800 0400-EXIT.                                                               
029900     EXIT.                                                                
030000*                                                                         
030100 0410-READ-CHART-RECORDS.                                                 
030200     MOVE "N" TO CHART-EOF.                                               
030300     PERFORM 0420-READ-ONE-CHART-REC THRU 0420-EXIT.                      
030400     IF CHART-AT-EOF                                                      
030500         MOVE "Y" TO USE-DEFAULT-CHART                                    
030600     ELSE                                                                 
030700         PERFORM 0430-LOAD-ONE-SEAT THRU 0430-EXIT                        
030800             UNTIL CHART-AT-EOF                                           
030900     END-IF.                                                              
031000 0410-EXIT.                                                               
031100     EXIT.                                                                
031200*                                                                         
031300 0420-READ-ONE-CHART-REC.                                                 
031400     READ SEATCHART-IN INTO SEAT-CHART-REC                                
031500         AT END MOVE "Y" TO CHART-EOF                                     
031600     END-READ.                                                            
031700 0420-EXIT.                                                               
031800     EXIT.                                                                
031900*                                                                         
032000*    A CHART RECORD WITH SOMETHING OTHER THAN Y OR N IN THE               
032100*    FLAG BYTE IS TREATED AS AN OPEN SEAT RATHER THAN ABENDING            
032200*    THE RUN OVER ONE BAD RECORD.                                         
032300*                                                                         
032400 0430-LOAD-ONE-SEAT.                                                      
032500     IF SEAT-TAKEN VALID-FLAG                                             
032600         MOVE SEAT-TAKEN TO SHT-SEAT (SEAT-ROW SEAT-NUM)                  
032700     ELSE                                                                 
032800         MOVE "N" TO SHT-SEAT (SEAT-ROW SEAT-NUM)                         
032900     END-IF.                                                              
033000     PERFORM 0420-READ-ONE-CHART-REC THRU 0420-EXIT.                      
033100 0430-EXIT.                                                               
033200     EXIT.                                                                
033300*                                                                         
033400*    BUILD A FULLY OPEN HOUSE - EVERY SEAT AVAILABLE.  SAME               
033500*    LOGIC AS SEATSET'S OWN COPY OF THIS PARAGRAPH.                       
033600*                                                                         
033700 1000-BUILD-OPEN-HOUSE.                                                   
033800     PERFORM 1010-OPEN-ONE-ROW THRU 1010-EXIT                             
033900         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 5.                   
034000 1000-EXIT.                                                               
034100     EXIT.                                                                
034200*                                                                         
034300*    ONE ROW OF THE OPEN HOUSE - PERFORMED FIVE TIMES BY                  
034400*    1000-BUILD-OPEN-HOUSE ABOVE, ONCE PER ROW OF THE HOUSE.              
034500*                                                                         
034600 1010-OPEN-ONE-ROW.                                                       
034700     PERFORM 1020-OPEN-ONE-SEAT THRU 1020-EXIT                            
034800         VARYING SEAT-SUB FROM 1 BY 1 UNTIL SEAT-SUB > 10.                
034900 1010-EXIT.                                                               
035000     EXIT.                                                                
035100*                                                                         
035200*    ONE SEAT OF THE ROW - TEN TIMES PER ROW, FIFTY TIMES A RUN.          
035300*                                                                         
035400 1020-OPEN-ONE-SEAT.                                                      
035500     MOVE "N" TO SHT-SEAT (ROW-SUB SEAT-SUB).                             
035600 1020-EXIT.                                                               
035700     EXIT.                                                                
035800*                                                                         
035900*    OVERLAY THE CANNED TEST LAYOUT ON TOP OF THE OPEN HOUSE              
036000*    JUST BUILT.  ONLY REACHED UNDER UPSI-0, THE SAME SWITCH              
036100*    SEATSET USES FOR ITS OWN COPY OF THIS PARAGRAPH.  REQ                
036200*    91-114 - THIS IS THE HOUSE THE FRAGMENTATION AND                     
036300*    ALTERNATIVE-SEATING RULES BELOW ARE EXERCISED AGAINST.               
036400*                                                                         
036500 1100-APPLY-TEST-LAYOUT.                                                  
036600     MOVE 1 TO CHAR-SUB.                                                  
036700     PERFORM 1110-LAYOUT-ONE-ROW THRU 1110-EXIT                           
036800         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 5.                   
036900 1100-EXIT.                                                               
037000     EXIT.                                                                
037100*                                                                         
037200*    ONE ROW OF THE CANNED LAYOUT.  CHAR-SUB RUNS 1 THROUGH 50            
037300*    STRAIGHT THROUGH BOTH LOOPS - IT IS NOT RESET PER ROW,               
037400*    SINCE THE LAYOUT STRING IS ONE FLAT 50 CHARACTER FIELD.              
037500*                                                                         
037600 1110-LAYOUT-ONE-ROW.                                                     
037700     PERFORM 1120-LAYOUT-ONE-SEAT THRU 1120-EXIT                          
037800         VARYING SEAT-SUB FROM 1 BY 1 UNTIL SEAT-SUB > 10.                
037900 1110-EXIT.                                                               
038000     EXIT.                                                                
038100*                                                                         
038200*    ONE CHARACTER OF THE LAYOUT STRING BECOMES ONE SEAT.                 
038300*                                                                         
038400 1120-LAYOUT-ONE-SEAT.                                                    
038500     IF TEST-LAYOUT-FLAG (CHAR-SUB) = "N"                                 
038600         MOVE "N" TO SHT-SEAT (ROW-SUB SEAT-SUB)                          
038700     ELSE                                                                 
038800         MOVE "Y" TO SHT-SEAT (ROW-SUB SEAT-SUB)                          
038900     END-IF.                                                              
039000     ADD 1 TO CHAR-SUB.                                                   
039100 1120-EXIT.                                                               
039200     EXIT.                                                                
039300*                                                                         
039400*****************************************************************         
039500*                                                                         
039600*    ORDER-PROCESSING LOOP (BATCH FLOW STEP 2) - ONE PASS OVER            
039700*    THE ORDER FILE, ONE ORDER AT A TIME, READ-AHEAD STYLE THE            
039800*    SAME WAY THE SHOP'S OTHER SEQUENTIAL PROGRAMS DO IT - THE            
039900*    FIRST RECORD IS READ BEFORE THE LOOP STARTS, AND THE LAST            
040000*    THING EACH PASS OF THE LOOP DOES IS READ THE NEXT ONE, SO            
040100*    THE UNTIL TEST AT THE TOP OF 0500 ALWAYS SEES CURRENT DATA.          
040200*    THE CHART ITSELF IS NOT TOUCHED UNTIL EVERY ORDER HAS BEEN           
040300*    THROUGH THE RULE ENGINE AND THE LOOP HAS CLOSED THE FILE.            
040400*                                                                         
040500*****************************************************************         
040600 0500-PROCESS-ORDERS.                                                     
040700     PERFORM 0510-READ-ORDER THRU 0510-EXIT.                              
040800     PERFORM 0520-PROCESS-ONE-ORDER THRU 0520-EXIT                        
040900         UNTIL ORDERS-AT-EOF.                                             
041000 0500-EXIT.                                                               
041100     EXIT.                                                                
041200*                                                                         
041300*    READ ONE ORDER RECORD, SET THE EOF SWITCH AT END.  NO                
041400*    DIFFERENT FROM THE READ-AHEAD PATTERN 0410 USES ON THE               
041500*    CHART FILE ABOVE.                                                    
041600*                                                                         
041700 0510-READ-ORDER.                                                         
041800     READ ORDERS-IN INTO ORDER-REQUEST-REC                                
041900         AT END MOVE "Y" TO ORDERS-EOF                                    
042000     END-READ.                                                            
042100 0510-EXIT.                                                               
042200     EXIT.                                                                
042300*                                                                         
042400*    RUN ONE ORDER THROUGH THE RULE ENGINE, POST ITS                      
042500*    DISPOSITION TO THE REPORT, THEN READ THE NEXT ONE.  THE              
042600*    SEATS-SOLD COUNTER ITSELF IS MAINTAINED DOWN IN                      
042700*    2510-APPLY-ONE-SEAT, NOT HERE - THIS PARAGRAPH ONLY COUNTS           
042800*    ORDERS, NOT SEATS.                                                   
042900*                                                                         
043000 0520-PROCESS-ONE-ORDER.                                                  
043100     ADD 1 TO ORDERS-READ.                                                
043200     PERFORM 2000-VALIDATE-ORDER THRU 2000-EXIT.                          
043300     IF ORDER-IS-ACCEPTED                                                 
043400         PERFORM 2500-APPLY-ORDER THRU 2500-EXIT                          
043500         MOVE "ACCEPTED" TO DISP-STATUS                                   
043600         ADD 1 TO ORDERS-ACCEPTED                                         
043700     ELSE                                                                 
043800         MOVE "REJECTED" TO DISP-STATUS                                   
043900         ADD 1 TO ORDERS-REJECTED                                         
044000     END-IF.                                                              
044100     MOVE ORD-ID TO DISP-ORD-ID.                                          
044200     PERFORM 3000-WRITE-DETAIL-LINE THRU 3000-EXIT.                       
044300     PERFORM 0510-READ-ORDER THRU 0510-EXIT.                              
044400 0520-EXIT.                                                               
044500     EXIT.                                                                
044600*                                                                         
044700*****************************************************************         
044800*                                                                         
044900*    ORDER VALIDATION RULE ENGINE (CHECKSEATS).  REQ 89-118,              
045000*    91-114.                                                              
045100*                                                                         
045200*    AN ORDER IS ACCEPTED UNLESS ONE OF THREE THINGS IS WRONG             
045300*    WITH IT - IT ASKS FOR ZERO SEATS, IT CARRIES A ROW NUMBER            
045400*    OUTSIDE THE HOUSE, OR TAKING THE SEATS IT ASKS FOR WOULD             
045500*    STRAND A SINGLE SEAT NEXT TO IT WITH NO OTHER WAY TO SEAT            
045600*    THE SAME PARTY TOGETHER ELSEWHERE IN THE ROW.  THE THREE             
045700*    CHECKS ARE PERFORMED IN THAT ORDER AND THE FIRST ONE THAT            
045800*    FAILS WINS - THIS PARAGRAPH DOES NOT GO ON TO RUN THE LATER          
045900*    CHECKS ONCE AN EARLIER ONE HAS ALREADY REJECTED THE ORDER.           
046000*                                                                         
046100*****************************************************************         
046200 2000-VALIDATE-ORDER.                                                     
046300     MOVE "Y" TO ORDER-ACCEPTED-FLAG.                                     
046400     MOVE SPACES TO DISP-REASON.                                          
046500     IF ORD-SEAT-COUNT = ZERO                                             
046600         MOVE "N" TO ORDER-ACCEPTED-FLAG                                  
046700         MOVE "EMPTY ORDER" TO DISP-REASON                                
046800         GO TO 2000-EXIT                                                  
046900     END-IF.                                                              
047000     PERFORM 2100-CHECK-SAME-ROW THRU 2100-EXIT.                          
047100     IF ORDER-IS-REJECTED                                                 
047200         GO TO 2000-EXIT                                                  
047300     END-IF.                                                              
047400     PERFORM 2200-CHECK-FRAGMENTATION THRU 2200-EXIT.                     
047500     IF FRAG-YES                                                          
047600         PERFORM 2300-FIND-ALTERNATIVE THRU 2300-EXIT             REQ91114
047700         IF ALT-YES                                                       
047800             MOVE "N" TO ORDER-ACCEPTED-FLAG                              
047900             MOVE "FRAGMENTATION - ALTERNATIVES" TO DISP-REASON           
048000         END-IF                                                           
048100     END-IF.                                                              
048200 2000-EXIT.                                                               
048300     EXIT.                                                                
048400*                                                                         
048500*    THE ORDER FORM USED TO LET AN ORDER SPAN MORE THAN ONE               
048600*    ROW; THIS TRANSACTION RECORD ONLY CARRIES ONE ROW NUMBER             
048700*    FOR THE WHOLE ORDER, SO A ROW OUTSIDE 1 THROUGH 5 IS THE             
048800*    ONLY WAY LEFT FOR A MIS-KEYED ORDER TO FAIL THIS CHECK.              
048900*                                                                         
049000 2100-CHECK-SAME-ROW.                                                     
049100     IF ORD-ROW < 1 OR ORD-ROW > 5                                        
049200         MOVE "N" TO ORDER-ACCEPTED-FLAG                                  
049300         MOVE "MIXED ROWS" TO DISP-REASON                                 
049400     END-IF.                                                              
049500 2100-EXIT.                                                               
049600     EXIT.                                                                
049700*                                                                         
049800*****************************************************************         
049900*                                                                         
050000*    FRAGMENTATION DETECTOR.  TRIES THE SELECTION AGAINST A               
050100*    WORKING COPY OF THE ROW SO THE REAL CHART ISN'T TOUCHED              
050200*    UNTIL THE ORDER IS ACTUALLY ACCEPTED - IF THE ORDER TURNS            
050300*    OUT TO BE FRAGMENTING, NOTHING HAS BEEN MARKED TAKEN YET             
050400*    AND THE REAL SEAT-HOUSE-TABLE IS STILL EXACTLY AS IT WAS.            
050500*                                                                         
050600*    THE WORKING COPY IS LOADED, THE SEATS THE ORDER IS ASKING            
050700*    FOR ARE MARKED TAKEN ON THE COPY, THEN EACH REQUESTED SEAT           
050800*    IS CHECKED FOR A STRANDED SINGLE NEIGHBOUR.  REQ 91-114.             
050900*                                                                         
051000*****************************************************************         
051100 2200-CHECK-FRAGMENTATION.                                                
051200     PERFORM 2210-LOAD-ROW-WORK THRU 2210-EXIT.                           
051300     PERFORM 2220-MARK-SELECTION THRU 2220-EXIT                           
051400         VARYING SEAT-SUB FROM 1 BY 1 UNTIL                               
051500             SEAT-SUB > ORD-SEAT-COUNT.                                   
051600     MOVE "N" TO FRAG-FOUND.                                              
051700     PERFORM 2230-CHECK-ONE-REQ-SEAT THRU 2230-EXIT                       
051800         VARYING SEAT-SUB FROM 1 BY 1 UNTIL                               
051900             SEAT-SUB > ORD-SEAT-COUNT.                                   
052000 2200-EXIT.                                                               
052100     EXIT.                                                                
052200*                                                                         
052300*    COPY THE TEN SEATS OF THE ORDER'S ROW OUT OF THE REAL                
052400*    HOUSE TABLE AND INTO ROW-WORK-TABLE, ONE SEAT AT A TIME -            
052500*    ONLY THE ONE ROW THE ORDER ASKED FOR, NEVER THE WHOLE HOUSE.         
052600*                                                                         
052700 2210-LOAD-ROW-WORK.                                                      
052800     PERFORM 2211-LOAD-ONE-SEAT THRU 2211-EXIT                            
052900         VARYING POS-SUB FROM 1 BY 1 UNTIL POS-SUB > 10.                  
053000 2210-EXIT.                                                               
053100     EXIT.                                                                
053200*                                                                         
053300*    ONE SEAT OF THE COPY, STRAIGHT ACROSS FROM THE REAL TABLE.           
053400*                                                                         
053500 2211-LOAD-ONE-SEAT.                                                      
053600     MOVE SHT-SEAT (ORD-ROW POS-SUB) TO WRK-SEAT (POS-SUB).               
053700 2211-EXIT.                                                               
053800     EXIT.                                                                
053900*                                                                         
054000*    MARK ONE OF THE ORDER'S REQUESTED SEATS TAKEN ON THE                 
054100*    WORKING COPY ONLY - THE REAL CHART IS UNTOUCHED HERE.                
054200*                                                                         
054300 2220-MARK-SELECTION.                                                     
054400     MOVE "Y" TO WRK-SEAT (ORD-SEAT-NUMS (SEAT-SUB)).                     
054500 2220-EXIT.                                                               
054600     EXIT.                                                                
054700*                                                                         
054800*    LEFT AND RIGHT NEIGHBOUR CHECK FOR ONE REQUESTED SEAT.               
054900*    A REQUESTED SEAT FRAGMENTS THE ROW IF THE SEAT IMMEDIATELY           
055000*    NEXT TO IT (LEFT OR RIGHT) WOULD BE LEFT OPEN WITH NO SEAT           
055100*    BEYOND THAT ONE ALSO OPEN - I.E. A LONE OPEN SEAT PINNED             
055200*    BETWEEN A TAKEN SEAT AND THE EDGE OF THE ROW, OR BETWEEN             
055300*    TWO TAKEN SEATS.  REQ 91-114.                                        
055400*                                                                         
055500 2230-CHECK-ONE-REQ-SEAT.                                                 
055600     MOVE ORD-SEAT-NUMS (SEAT-SUB) TO P.                                  
055700     IF P > 1                                                             
055800         IF WRK-SEAT (P - 1) = "N"                                        
055900             IF P - 1 = 1                                                 
056000                 MOVE "Y" TO FRAG-FOUND                                   
056100             ELSE                                                         
056200                 IF WRK-SEAT (P - 2) = "Y"                                
056300                     MOVE "Y" TO FRAG-FOUND                               
056400                 END-IF                                                   
056500             END-IF                                                       
056600         END-IF                                                           
056700     END-IF.                                                              
056800     IF P < 10                                                            
056900         IF WRK-SEAT (P + 1) = "N"                                        
057000             IF P + 1 = 10                                                
057100                 MOVE "Y" TO FRAG-FOUND                                   
057200             ELSE                                                         
057300                 IF WRK-SEAT (P + 2) = "Y"                                
057400                     MOVE "Y" TO FRAG-FOUND                               
057500                 END-IF                                                   
057600             END-IF                                                       
057700         END-IF                                                           
057800     END-IF.                                                              
057900 2230-EXIT.                                                               
058000     EXIT.                                                                
058100*                                                                         
058200*****************************************************************         
058300*                                                                         
058400*    ALTERNATIVE FINDER.  ONLY REACHED WHEN 2200 ABOVE FOUND              
058500*    THE ORDER FRAGMENTING.  SCANS THE WHOLE HOUSE, ROW BY ROW,           
058600*    BEFORE THE SELECTION IS APPLIED, LOOKING FOR SOME OTHER              
058700*    CONTIGUOUS GROUP OF OPEN SEATS THAT WOULD SATISFY THE SAME           
058800*    ORDER WITHOUT STRANDING A SINGLE SEAT ANYWHERE IN THE                
058900*    HOUSE.  IF ONE EXISTS THE ORIGINAL ORDER IS REJECTED ON THE          
059000*    STRENGTH THAT THE PARTY COULD HAVE BEEN SEATED CLEANLY               
059100*    ELSEWHERE; IF NONE EXISTS THE FRAGMENTING SELECTION IS THE           
059200*    BEST THE HOUSE CAN DO AND THE ORDER GOES THROUGH AS ASKED.           
059300*                                                                         
059400*****************************************************************         
059500 2300-FIND-ALTERNATIVE.                                                   
059600     MOVE "N" TO ALT-FLAG.                                                
059700     PERFORM 2310-SCAN-ONE-ROW THRU 2310-EXIT                             
059800         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 5.                   
059900 2300-EXIT.                                                               
060000     EXIT.                                                                
060100*                                                                         
060200*    SCAN ONE ROW FOR CONTIGUOUS GROUPS, THEN CHECK EACH GROUP            
060300*    FOUND AGAINST THE ORDER'S SEAT COUNT.                                
060400*                                                                         
060500 2310-SCAN-ONE-ROW.                                                       
060600     PERFORM 2350-SCAN-ROW-GROUPS THRU 2350-EXIT.                         
060700     PERFORM 2320-CHECK-ONE-GROUP THRU 2320-EXIT                          
060800         VARYING GRP-SUB FROM 1 BY 1 UNTIL                                
060900             GRP-SUB > GROUP-COUNT.                                       
061000 2310-EXIT.                                                               
061100     EXIT.                                                                
061200*                                                                         
061300*    A GROUP OF EXACTLY N SATISFIES THE ORDER OUTRIGHT; A                 
061400*    GROUP OF N+1 WOULD STRAND ONE SEAT AND DOES NOT COUNT;               
061500*    N+2 OR MORE LEAVES A PAIR AND IS FINE.  THIS WAS ORIGINALLY          
061600*    WRITTEN AS "GRP-SIZE > ORD-SEAT-COUNT" WITH NO GAP, WHICH            
061700*    ALLOWED AN N+1 GROUP TO PASS AND STRAND ITS OWN LEFTOVER             
061800*    SEAT - CORRECTED UNDER REQ 91-141 TO REQUIRE THE GROUP BE            
061900*    EXACTLY N OR AT LEAST N+2.                                           
062000*                                                                         
062100 2320-CHECK-ONE-GROUP.                                                    
062200     IF GRP-SIZE (GRP-SUB) = ORD-SEAT-COUNT                               
062300         MOVE "Y" TO ALT-FLAG                                             
062400     END-IF.                                                              
062500     IF GRP-SIZE (GRP-SUB) >= ORD-SEAT-COUNT + 2                  REQ91141
062600         MOVE "Y" TO ALT-FLAG                                             
062700     END-IF.                                                              
062800 2320-EXIT.                                                               
062900     EXIT.                                                                
063000*                                                                         
063100*    CONTIGUOUS GROUP SCAN FOR THE ROW IN ROW-SUB - WALKS THE             
063200*    TEN SEATS LEFT TO RIGHT, COUNTING THE LENGTH OF EACH RUN OF          
063300*    OPEN SEATS AND CLOSING THE GROUP OUT THE MOMENT A TAKEN              
063400*    SEAT IS HIT.  A RUN THAT REACHES SEAT 10 WITHOUT HITTING A           
063500*    TAKEN SEAT IS NEVER CLOSED OUT BY 2351 BELOW, SO IT HAS TO           
063600*    BE FLUSHED HERE, AFTER THE LOOP RETURNS, OR THE LAST GROUP           
063700*    IN A ROW WOULD BE LOST.                                              
063800*                                                                         
063900 2350-SCAN-ROW-GROUPS.                                                    
064000     MOVE ZERO TO GROUP-COUNT.                                            
064100     MOVE ZERO TO GROUP-LEN.                                              
064200     PERFORM 2351-SCAN-ONE-POS THRU 2351-EXIT                             
064300         VARYING POS-SUB FROM 1 BY 1 UNTIL POS-SUB > 10.                  
064400     IF GROUP-LEN > 0                                                     
064500         ADD 1 TO GROUP-COUNT                                             
064600         MOVE GROUP-LEN TO GRP-SIZE (GROUP-COUNT)                         
064700     END-IF.                                                              
064800 2350-EXIT.                                                               
064900     EXIT.                                                                
065000*                                                                         
065100*    ONE SEAT OF THE SCAN.  AN OPEN SEAT EXTENDS THE CURRENT              
065200*    RUN; A TAKEN SEAT CLOSES OUT WHATEVER RUN WAS IN PROGRESS            
065300*    (IF ANY) AND RESETS THE RUN LENGTH TO ZERO.                          
065400*                                                                         
065500 2351-SCAN-ONE-POS.                                                       
065600     IF SHT-SEAT (ROW-SUB POS-SUB) = "N"                                  
065700         ADD 1 TO GROUP-LEN                                               
065800     ELSE                                                                 
065900         IF GROUP-LEN > 0                                                 
066000             ADD 1 TO GROUP-COUNT                                         
066100             MOVE GROUP-LEN TO GRP-SIZE (GROUP-COUNT)                     
066200         END-IF                                                           
066300         MOVE ZERO TO GROUP-LEN                                           
066400     END-IF.                                                              
066500 2351-EXIT.                                                               
066600     EXIT.                                                                
066700*                                                                         
066800*****************************************************************         
066900*                                                                         
067000*    ORDER APPLICATION.  MARKS EVERY SEAT THE ORDER REQUESTED             
067100*    AS TAKEN ON THE REAL HOUSE TABLE.  ONLY REACHED FOR AN               
067200*    ACCEPTED ORDER - SEE 0520-PROCESS-ONE-ORDER ABOVE.                   
067300*                                                                         
067400*    IDEMPOTENT ON A SEAT THAT WAS ALREADY TAKEN, SINCE MOVING            
067500*    "Y" TO AN ALREADY-TAKEN SEAT IS HARMLESS; ONLY THE SEATS             
067600*    SOLD COUNTER NEEDS GUARDING SO IT DOESN'T DOUBLE-COUNT A             
067700*    SEAT THE ORDER ASKED FOR THAT THE CHART ALREADY HAD TAKEN.           
067800*    REQ 94-033.                                                          
067900*                                                                         
068000*****************************************************************         
068100 2500-APPLY-ORDER.                                                        
068200     PERFORM 2510-APPLY-ONE-SEAT THRU 2510-EXIT                           
068300         VARYING SEAT-SUB FROM 1 BY 1 UNTIL                               
068400             SEAT-SUB > ORD-SEAT-COUNT.                                   
068500 2500-EXIT.                                                               
068600     EXIT.                                                                
068700*                                                                         
068800*    APPLY ONE OF THE ORDER'S REQUESTED SEATS.  THE COUNTER IS            
068900*    ONLY BUMPED WHEN THE SEAT WAS STILL OPEN GOING IN.                   
069000*                                                                         
069100 2510-APPLY-ONE-SEAT.                                                     
069200     IF SHT-SEAT (ORD-ROW ORD-SEAT-NUMS (SEAT-SUB)) = "N"                 
069300         ADD 1 TO SEATS-SOLD                                      REQ94033
069400     END-IF.                                                              
069500     MOVE "Y" TO SHT-SEAT (ORD-ROW ORD-SEAT-NUMS (SEAT-SUB)).             
069600 2510-EXIT.                                                               
069700     EXIT.                                                                
069800*                                                                         
069900*    HEADING LINES AT THE TOP OF THE REPORT - THE TITLE AND RUN           
070000*    DATE LINE, THEN THE COLUMN CAPTION LINE ADDED UNDER REQ              
070100*    01-144 SO OPERATORS COULD TELL THE REASON COLUMN FROM THE            
070200*    STATUS COLUMN AT A GLANCE.                                           
070300*                                                                         
070400 3010-WRITE-HEADINGS.                                                     
070500     MOVE RUN-DATE-NUM TO HDG-RUN-DATE.                                   
070600     WRITE DISPRPT-REC FROM DISP-HEADING-LINE AFTER C01.                  
070700     WRITE DISPRPT-REC FROM DISP-COLUMN-LINE.                     REQ01144
070800 3010-EXIT.                                                               
070900     EXIT.                                                                
071000*                                                                         
071100*    ONE DETAIL LINE PER ORDER READ - THE ORDER ID AND THE                
071200*    STATUS/REASON 0520-PROCESS-ONE-ORDER JUST WORKED OUT.                
071300*                                                                         
071400 3000-WRITE-DETAIL-LINE.                                                  
071500     WRITE DISPRPT-REC FROM DISP-DETAIL-LINE.                             
071600 3000-EXIT.                                                               
071700     EXIT.                                                                
071800*                                                                         
071900*    COUNT THE SEATS STILL AVAILABLE AFTER ALL ORDERS ARE IN,             
072000*    FOR THE LAST OF THE FIVE TOTALS ON THE REPORT.  RUN ONCE,            
072100*    AFTER THE ORDER FILE HAS BEEN CLOSED, NOT DURING THE LOOP.           
072200*                                                                         
072300 0600-COUNT-AVAILABLE.                                                    
072400     MOVE ZERO TO SEATS-AVAILABLE.                                        
072500     PERFORM 0610-COUNT-ONE-ROW THRU 0610-EXIT                            
072600         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 5.                   
072700 0600-EXIT.                                                               
072800     EXIT.                                                                
072900*                                                                         
073000 0610-COUNT-ONE-ROW.                                                      
073100     PERFORM 0620-COUNT-ONE-SEAT THRU 0620-EXIT                           
073200         VARYING SEAT-SUB FROM 1 BY 1 UNTIL SEAT-SUB > 10.                
073300 0610-EXIT.                                                               
073400     EXIT.                                                                
073500*                                                                         
073600 0620-COUNT-ONE-SEAT.                                                     
073700     IF SHT-SEAT (ROW-SUB SEAT-SUB) = "N"                                 
073800         ADD 1 TO SEATS-AVAILABLE                                         
073900     END-IF.                                                              
074000 0620-EXIT.                                                               
074100     EXIT.                                                                
074200*                                                                         
074300*****************************************************************         
074400*                                                                         
074500*    CHART LISTING (GETALLSEATS) - REWRITE THE CHART, 50                  
074600*    RECORDS, ROW MAJOR, SEAT 1 THROUGH 10 OF ROW 1 FIRST, THEN           
074700*    ROW 2, AND SO ON, SO THE OUTPUT FILE LINES UP RECORD FOR             
074800*    RECORD WITH WHATEVER FED SEATCHART-IN AT THE TOP OF THE              
074900*    RUN.  THIS IS THE HOUSE AS IT STANDS AFTER EVERY ACCEPTED            
075000*    ORDER HAS BEEN APPLIED - IT BECOMES TOMORROW'S SEATCHART-IN.         
075100*                                                                         
075200*****************************************************************         
075300 4000-WRITE-CHART-OUT.                                                    
075400     OPEN OUTPUT SEATCHART-OUT.                                           
075500     PERFORM 4010-WRITE-ONE-ROW THRU 4010-EXIT                            
075600         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 5.                   
075700     CLOSE SEATCHART-OUT.                                                 
075800 4000-EXIT.                                                               
075900     EXIT.                                                                
076000*                                                                         
076100*    ONE ROW OF THE CHART OUTPUT, TEN SEATS.                              
076200*                                                                         
076300 4010-WRITE-ONE-ROW.                                                      
076400     PERFORM 4020-WRITE-ONE-SEAT THRU 4020-EXIT                           
076500         VARYING SEAT-SUB FROM 1 BY 1 UNTIL SEAT-SUB > 10.                
076600 4010-EXIT.                                                               
076700     EXIT.                                                                
076800*                                                                         
076900*    ONE SEAT RECORD - ROW, SEAT NUMBER, AND THE TAKEN FLAG               
077000*    OFF THE IN-MEMORY TABLE.                                             
077100*                                                                         
077200 4020-WRITE-ONE-SEAT.                                                     
077300     MOVE ROW-SUB TO SEAT-ROW.                                            
077400     MOVE SEAT-SUB TO SEAT-NUM.                                           
077500     MOVE SHT-SEAT (ROW-SUB SEAT-SUB) TO SEAT-TAKEN.                      
077600     WRITE SEATOUT-REC FROM SEAT-CHART-REC.                               
077700 4020-EXIT.                                                               
077800     EXIT.                                                                
077900*                                                                         
078000*    FIVE TOTAL LINES AT THE END OF THE RUN - ORDERS READ,                
078100*    ACCEPTED, REJECTED, SEATS SOLD, SEATS STILL AVAILABLE - IN           
078200*    THAT FIXED ORDER, MATCHING THE CAPTION TABLE IN WORKING              
078300*    STORAGE ABOVE.  IF A SIXTH TOTAL IS EVER WANTED THE CAPTION          
078400*    TABLE, TOTALS-VALUES, AND THE FIVE MOVES BELOW ALL HAVE TO           
078500*    GROW TOGETHER OR THE CAPTIONS AND VALUES WILL DRIFT APART.           
078600*                                                                         
078700 4100-WRITE-TOTALS.                                                       
078800     MOVE ORDERS-READ TO TOT-VAL (1).                                     
078900     MOVE ORDERS-ACCEPTED TO TOT-VAL (2).                                 
079000     MOVE ORDERS-REJECTED TO TOT-VAL (3).                                 
079100     MOVE SEATS-SOLD TO TOT-VAL (4).                                      
079200     MOVE SEATS-AVAILABLE TO TOT-VAL (5).                                 
079300     PERFORM 4110-WRITE-ONE-TOTAL THRU 4110-EXIT                          
079400         VARYING TOT-SUB FROM 1 BY 1 UNTIL TOT-SUB > 5.                   
079500 4100-EXIT.                                                               
079600     EXIT.                                                                
079700*                                                                         
079800*    ONE TOTAL LINE - CAPTION FROM THE REDEFINED TABLE, VALUE             
079900*    FROM TOTALS-VALUES, BOTH INDEXED BY THE SAME SUBSCRIPT.              
080000*                                                                         
080100 4110-WRITE-ONE-TOTAL.                                                    
080200     MOVE SPACES TO DISP-TOTAL-LINE.                                      
080300     MOVE TOT-CAPTION-ENTRY (TOT-SUB) TO TOT-CAPTION.                     
080400     MOVE TOT-VAL (TOT-SUB) TO TOT-VALUE.                                 
080500     WRITE DISPRPT-REC FROM DISP-TOTAL-LINE.                              
080600 4110-EXIT.                                                               
080700     EXIT.                                                                
