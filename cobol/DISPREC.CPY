000100*****************************************************************         
000200*                                                                         
000300*    DISPREC.CPY                                                          
000400*    ORDER DISPOSITION REPORT LINE - PRINT FILE DISPRPT                   
000500*                                                                         
000600*    ONE DETAIL LINE IS WRITTEN PER ORDER READ; A HEADING LINE            
000700*    IS WRITTEN AT THE TOP OF THE RUN AND A TOTALS BLOCK AT               
000800*    THE BOTTOM, SEE 4100-WRITE-TOTALS IN SEATALO.                        
000900*                                                                         
001000*    HISTORY                                                              
001100*     1989-06-14  ST   FIRST CUT OF THE REPORT LINE, MODELLED             
001200*                       ON THE PELATES PRINT FILE LAYOUT (89-118)         
001300*     1993-03-30  ST   WIDENED DISP-REASON TO 30 CHARACTERS TO            
001400*                       CARRY THE FRAGMENTATION MESSAGE IN FULL           
001500*                       (REQ 93-071)                                      
001600*     1999-01-06  ST   Y2K REVIEW - NO DATE FIELD IN THIS                 
001700*                       RECORD, NO CHANGE REQUIRED (REQ 99-002)           
001800*     2003-07-22  GK   DROPPED DISP-PRINT-LINE - THE HEADING AND          
001900*                       COLUMN LINES ARE MOVED TO DISPRPT-REC             
002000*                       FROM THEIR OWN 01-LEVELS DIRECTLY, THE            
002100*                       REDEFINE WAS NEVER PICKED UP BY A MOVE            
002200*                       OR A WRITE (REQ 03-114)                           
002300*                                                                         
002400*****************************************************************         
002500 01  DISP-DETAIL-LINE.                                                    
002600     05  DISP-ORD-ID                 PIC 9(04).                           
002700     05  FILLER                      PIC X(03) VALUE SPACES.              
002800     05  DISP-STATUS                 PIC X(08).                           
002900     05  FILLER                      PIC X(03) VALUE SPACES.              
003000     05  DISP-REASON                 PIC X(30).                           
003100     05  FILLER                      PIC X(32) VALUE SPACES.              
003200*                                                                         
003300*    THE DETAIL LINE IS PADDED OUT TO THE SHOP'S STANDARD 80              
003400*    COLUMN PRINT WIDTH; THE ORDER ID, STATUS AND REASON THAT             
003500*    THE RULE ENGINE FILLS IN ARE ONLY THE FIRST 42 BYTES.                
003600*                                                                         
003700 01  DISP-TOTAL-LINE.                                                     
003800     05  FILLER                      PIC X(01) VALUE SPACES.              
003900     05  TOT-CAPTION                 PIC X(22) VALUE SPACES.              
004000     05  TOT-VALUE                   PIC ZZZZ9.                           
004100     05  FILLER                      PIC X(52) VALUE SPACES.              
004200*                                                                         
004300*    ONE OF FIVE TOTAL LINES IS BUILT FROM THIS GROUP EACH RUN            
004400*    - ORDERS READ, ORDERS ACCEPTED, ORDERS REJECTED, SEATS               
004500*    SOLD THIS RUN AND SEATS STILL AVAILABLE - SEE THE CAPTION            
004600*    TABLE TOT-CAPTIONS IN SEATALO WORKING-STORAGE.                       
004700*                                                                         
004800 01  DISP-HEADING-LINE.                                                   
004900     05  FILLER                      PIC X(01) VALUE SPACES.              
005000     05  HDG-TITLE                   PIC X(30)                            
005100         VALUE "ORDER DISPOSITION REPORT".                                
005200     05  FILLER                      PIC X(05) VALUE SPACES.              
005300     05  HDG-CAPTION                 PIC X(09) VALUE "RUN DATE ".         
005400     05  HDG-RUN-DATE                PIC 99/99/99.                        
005500     05  FILLER                      PIC X(27) VALUE SPACES.              
005600*                                                                         
005700 01  DISP-COLUMN-LINE.                                                    
005800     05  FILLER                      PIC X(01) VALUE SPACES.              
005900     05  FILLER                      PIC X(08) VALUE "ORDER-ID".          
006000     05  FILLER                      PIC X(03) VALUE SPACES.              
006100     05  FILLER                      PIC X(08) VALUE "STATUS  ".          
006200     05  FILLER                      PIC X(03) VALUE SPACES.              
006300     05  FILLER                      PIC X(30) VALUE "REASON".            
006400     05  FILLER                      PIC X(27) VALUE SPACES.              
