000100*****************************************************************         
000200*                                                                         
000300*    SEATREC.CPY                                                          
000400*    SEAT CHART RECORD - AUDITORIUM SEATING, 5 ROWS BY 10 SEATS           
000500*                                                                         
000600*    USED BY SEATSET (BUILDS/RESETS THE CHART FILE) AND BY                
000700*    SEATALO (READS THE CHART, APPLIES ORDERS, REWRITES IT).              
000800*                                                                         
000900*    HISTORY                                                              
001000*     1989-04-11  ST   FIRST CUT OF THE CHART LAYOUT FOR THE              
001100*                       NEW AUDITORIUM BOOKING RUN (REQ 89-118)           
001200*     1991-09-02  ST   ADDED SEAT-TABLE-ENTRY REDEFINES SO THE            
001300*                       SAME RECORD CAN BE LOADED STRAIGHT INTO           
001400*                       THE 5 X 10 IN-MEMORY TABLE (REQ 91-114)           
001500*     1996-02-19  ST   ADDED SEAT-KEY-VIEW REDEFINES FOR THE              
001600*                       CANNED TEST-LAYOUT ROUTINE (REQ 96-031)           
001700*     1999-01-06  ST   Y2K REVIEW - NO DATE FIELD IN THIS                 
001800*                       RECORD, NO CHANGE REQUIRED (REQ 99-002)           
001900*     2003-07-22  GK   DROPPED SEAT-TABLE-ENTRY AND SEAT-KEY-VIEW         
002000*                       - NEITHER VIEW WAS EVER PICKED UP BY A            
002100*                       PARAGRAPH, THE IN-MEMORY TABLE AND THE            
002200*                       TEST-LAYOUT ROUTINE BOTH TURNED OUT TO            
002300*                       NEED ROW/SEAT SUBSCRIPTS, NOT A FLAT              
002400*                       REDEFINE OF THIS RECORD (REQ 03-114)              
002500*                                                                         
002600*****************************************************************         
002700 01  SEAT-CHART-REC.                                                      
002800     05  SEAT-ROW                    PIC 9(02).                           
002900     05  SEAT-NUM                    PIC 9(02).                           
003000     05  SEAT-TAKEN                  PIC X(01).                           
003100         88  SEAT-IS-TAKEN                VALUE "Y".                      
003200         88  SEAT-IS-AVAILABLE            VALUE "N".                      
003300*                                                                         
003400*    THE RECORD IS EXACTLY 5 BYTES WIDE - ROW(2) + SEAT(2) +              
003500*    FLAG(1) - SO THERE IS NO ROOM FOR A FILLER PAD WITHOUT               
003600*    OVER-RUNNING THE CHART FILE'S FIXED RECORD LENGTH.                   
003700*                                                                         
