000100*****************************************************************         
000200*                                                                         
000300*    S E A T S E T                                                        
000400*                                                                         
000500*    BUILDS OR RESETS THE AUDITORIUM SEATING CHART FILE FOR               
000600*    THE ORDER-PROCESSING RUN (SEATALO).  RUN THIS PROGRAM                
000700*    BEFORE THE FIRST SEATALO RUN OF A NEW HOUSE, OR AGAIN                
000800*    WHENEVER THE HOUSE HAS TO BE RESET FOR A TEST CYCLE.                 
000900*                                                                         
001000*    UPSI-0 OFF - BUILD A FULLY OPEN HOUSE, ALL 50 SEATS                  
001100*                 AVAILABLE.                                              
001200*    UPSI-0 ON  - BUILD THE OPEN HOUSE, THEN OVERLAY THE                  
001300*                 CANNED TEST LAYOUT USED TO EXERCISE THE                 
001400*                 FRAGMENTATION AND ALTERNATIVE-SEATING                   
001500*                 RULES IN SEATALO.                                       
001600*                                                                         
001700*    CHANGE LOG                                                           
001800*     1989-04-11  ST  REQ 89-118  FIRST VERSION, OPEN HOUSE               
001900*                      BUILD ONLY, NO TEST LAYOUT YET                     
002000*     1989-04-27  ST  REQ 89-131  CORRECTED ROW SUBSCRIPT                 
002100*                      WRAP-AROUND ON THE LAST ROW OF THE HOUSE           
002200*     1991-09-02  ST  REQ 91-114  ADDED THE CANNED TEST LAYOUT            
002300*                      UNDER UPSI-0, FOR THE NEW FRAGMENTATION            
002400*                      RULE TESTING SEATALO NOW DOES                      
002500*     1991-09-19  ST  REQ 91-129  TEST LAYOUT TABLE WAS ONE               
002600*                      CHARACTER SHORT ON ROW 5, FIXED                    
002700*     1993-11-04  GK  REQ 93-208  RENUMBERED PARAGRAPHS TO THE            
002800*                      SHOP STANDARD 1000/4000 SERIES SO SEATSET          
002900*                      LINES UP WITH SEATALO                              
003000*     1996-02-19  GK  REQ 96-031  CHART OUT FILE NOW CARRIES              
003100*                      THE SAME SEATREC LAYOUT SEATALO WRITES,            
003200*                      NO MORE LOCAL COPY OF THE RECORD                   
003300*     1998-08-13  GK  REQ 98-311  Y2K SCAN - PROGRAM CARRIES NO           
003400*                      DATE FIELD, NO CHANGE REQUIRED                     
003500*     1999-01-06  GK  REQ 99-002  Y2K SIGN-OFF - RECORDED FOR             
003600*                      THE AUDIT FILE, NO CODE CHANGE                     
003700*     2002-05-30  GK  REQ 02-077  ADDED THE RECORD COUNT DISPLAY          
003800*                      AT END OF RUN FOR THE OPERATOR'S LOG               
003900*     2003-07-22  GK  REQ 03-114  STAMPED THE END OF RUN MESSAGE          
004000*                      WITH THE RUN DATE, AND ADDED A ROW BY ROW          
004100*                      DISPLAY OF THE HOUSE AS IT IS BUILT SO THE         
004200*                      OPERATOR CAN CHECK A TEST-MODE RUN WITHOUT         
004300*                      PULLING THE CHART FILE                             
004400*                                                                         
004500*****************************************************************         
004600 IDENTIFICATION DIVISION.                                                 
004700 PROGRAM-ID. SEATSET.                                                     
004800 AUTHOR. TEMERZIDIS STAVROS.                                              
004900 INSTALLATION. AIGAION CINEMAS - DATA PROCESSING DEPT.                    
005000 DATE-WRITTEN. 04/11/89.                                                  
005100 DATE-COMPILED.                                                           
005200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
005300*                                                                         
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. IBM-AT.                                                 
005700 OBJECT-COMPUTER. IBM-AT.                                                 
005800 SPECIAL-NAMES.                                                           
005900     UPSI-0 ON STATUS IS SEATSET-TEST-MODE                                
006000            OFF STATUS IS SEATSET-LIVE-MODE.                              
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT SEATCHART-OUT ASSIGN TO SEATOUT                               
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS IS CHART-OUT-STAT.                                   
006600*                                                                         
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900 FD  SEATCHART-OUT                                                        
007000     LABEL RECORDS ARE STANDARD.                                          
007100     COPY SEATREC.                                                        
007200*                                                                         
007300 WORKING-STORAGE SECTION.                                                 
007400 77  CHART-OUT-STAT         PIC X(02).                                    
007500 77  ROW-SUB                  PIC 9(02) COMP.                             
007600 77  SEAT-SUB                 PIC 9(02) COMP.                             
007700 77  CHAR-SUB                 PIC 9(02) COMP.                             
007800 77  RECS-WRITTEN             PIC 9(04) COMP.                             
007900*                                                                         
008000*    RUN DATE, PULLED ONCE AT START OF RUN AND CARRIED IN THE             
008100*    END OF RUN MESSAGE SO THE OPERATOR'S LOG SHOWS WHICH DAY             
008200*    THE HOUSE WAS BUILT OR RESET ON.  REQ 03-114.                        
008300*                                                                         
008400 01  RUN-DATE-NUM.                                                        
008500     05  RUN-YY                PIC 9(02).                                 
008600     05  RUN-MM                PIC 9(02).                                 
008700     05  RUN-DD                PIC 9(02).                                 
008800 01  RUN-DATE-EDIT REDEFINES RUN-DATE-NUM.                                
008900     05  RUN-DATE-DISP         PIC 9(06).                                 
009000*                                                                         
009100*    5 X 10 IN-MEMORY HOUSE TABLE.  ROW SUBSCRIPT RUNS 1-5,               
009200*    SEAT SUBSCRIPT RUNS 1-10, MATCHING THE CHART FILE.                   
009300*                                                                         
009400 01  SEAT-HOUSE-TABLE.                                                    
009500     05  SHT-ROW                 OCCURS 5 TIMES.                          
009600         10  SHT-SEAT             PIC X(01) OCCURS 10 TIMES.              
009700     05  FILLER                  PIC X(01) VALUE SPACE.                   
009800*                                                                         
009900*    FLAT PER-ROW VIEW OF THE SAME TABLE, USED TO DISPLAY ONE             
010000*    ROW OF THE HOUSE AT A TIME WHILE IT IS BEING WRITTEN OUT,            
010100*    SO THE OPERATOR CAN EYEBALL A TEST-MODE BUILD ON THE                 
010200*    CONSOLE WITHOUT GOING TO THE CHART FILE.  REQ 03-114.                
010300*                                                                         
010400 01  SEAT-HOUSE-LINE-VIEW REDEFINES SEAT-HOUSE-TABLE.                     
010500     05  SHL-ROW-TEXT             PIC X(10) OCCURS 5 TIMES.               
010600*                                                                         
010700*    CANNED TEST LAYOUT, ROW MAJOR, ONE CHARACTER PER SEAT.               
010800*    "N" MEANS THE SEAT STAYS AVAILABLE, ANY OTHER CHARACTER              
010900*    MEANS TAKEN.  SEE REQ 91-114 IN THE CHANGE LOG ABOVE.                
011000*                                                                         
011100 01  TEST-LAYOUT-STR.                                                     
011200     05  FILLER                  PIC X(50) VALUE                          
011300         "YYYYYYYYYYYYYYNNYYYYYNYNYNYNYYNNNNYYYYYYYYYYYYNNNN".            
011400 01  TEST-LAYOUT-TABLE REDEFINES TEST-LAYOUT-STR.                         
011500     05  TEST-LAYOUT-FLAG        PIC X(01) OCCURS 50 TIMES.               
011600*                                                                         
011700 PROCEDURE DIVISION.                                                      
011800*                                                                         
011900 0100-MAINLINE.                                                           
012000     ACCEPT RUN-DATE-NUM FROM DATE.                               REQ03114
012100     PERFORM 1000-BUILD-OPEN-HOUSE THRU 1000-EXIT.                        
012200     IF SEATSET-TEST-MODE                                         REQ91114
012300         PERFORM 1100-APPLY-TEST-LAYOUT THRU 1100-EXIT                    
012400     END-IF.                                                              
012500     PERFORM 4000-WRITE-CHART-OUT THRU 4000-EXIT.                         
012600     DISPLAY "SEATSET - SEATS WRITTEN " RECS-WRITTEN                      
012700         " - RUN DATE " RUN-DATE-DISP.                            REQ02077
012800     STOP RUN.                                                            
012900*                                                                         
013000*    BUILD A FULLY OPEN HOUSE - EVERY SEAT AVAILABLE.                     
013100*                                                                         
013200 1000-BUILD-OPEN-HOUSE.                                           REQ93208
013300     PERFORM 1010-OPEN-ONE-ROW THRU 1010-EXIT                             
013400         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 5.                   
013500 1000-EXIT.                                                               
013600     EXIT.                                                                
013700*                                                                         
013800 1010-OPEN-ONE-ROW.                                                       
013900     PERFORM 1020-OPEN-ONE-SEAT THRU 1020-EXIT                            
014000         VARYING SEAT-SUB FROM 1 BY 1 UNTIL SEAT-SUB > 10.                
014100 1010-EXIT.                                                               
014200     EXIT.                                                                
014300*                                                                         
014400 1020-OPEN-ONE-SEAT.                                                      
014500     MOVE "N" TO SHT-SEAT (ROW-SUB SEAT-SUB).                             
014600 1020-EXIT.                                                               
014700     EXIT.                                                                
014800*                                                                         
014900*    OVERLAY THE CANNED TEST LAYOUT ON TOP OF THE OPEN HOUSE.             
015000*    REQ 91-114.                                                          
015100*                                                                         
015200 1100-APPLY-TEST-LAYOUT.                                                  
015300     MOVE 1 TO CHAR-SUB.                                                  
015400     PERFORM 1110-LAYOUT-ONE-ROW THRU 1110-EXIT                           
015500         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 5.                   
015600 1100-EXIT.                                                               
015700     EXIT.                                                                
015800*                                                                         
015900 1110-LAYOUT-ONE-ROW.                                                     
016000     PERFORM 1120-LAYOUT-ONE-SEAT THRU 1120-EXIT                          
016100         VARYING SEAT-SUB FROM 1 BY 1 UNTIL SEAT-SUB > 10.                
016200 1110-EXIT.                                                               
016300     EXIT.                                                                
016400*                                                                         
016500 1120-LAYOUT-ONE-SEAT.                                                    
016600     IF TEST-LAYOUT-FLAG (CHAR-SUB) = "N"                                 
016700         MOVE "N" TO SHT-SEAT (ROW-SUB SEAT-SUB)                          
016800     ELSE                                                                 
016900         MOVE "Y" TO SHT-SEAT (ROW-SUB SEAT-SUB)                          
017000     END-IF.                                                              
017100     ADD 1 TO CHAR-SUB.                                                   
017200 1120-EXIT.                                                               
017300     EXIT.                                                                
017400*                                                                         
017500*    REWRITE THE CHART FILE, 50 RECORDS, ROW MAJOR.                       
017600*                                                                         
017700 4000-WRITE-CHART-OUT.                                                    
017800     MOVE ZERO TO RECS-WRITTEN.                                           
017900     OPEN OUTPUT SEATCHART-OUT.                                           
018000     PERFORM 4010-WRITE-ONE-ROW THRU 4010-EXIT                            
018100         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 5.                   
018200     CLOSE SEATCHART-OUT.                                                 
018300 4000-EXIT.                                                               
018400     EXIT.                                                                
018500*                                                                         
018600 4010-WRITE-ONE-ROW.                                                      
018700     PERFORM 4020-WRITE-ONE-SEAT THRU 4020-EXIT                           
018800         VARYING SEAT-SUB FROM 1 BY 1 UNTIL SEAT-SUB > 10.                
018900     DISPLAY "SEATSET - ROW " ROW-SUB " "                                 
019000         SHL-ROW-TEXT (ROW-SUB).                                  REQ03114
019100 4010-EXIT.                                                               
019200     EXIT.                                                                
019300*                                                                         
019400 4020-WRITE-ONE-SEAT.                                                     
019500     MOVE ROW-SUB TO SEAT-ROW.                                            
019600     MOVE SEAT-SUB TO SEAT-NUM.                                           
019700     MOVE SHT-SEAT (ROW-SUB SEAT-SUB) TO SEAT-TAKEN.                      
019800     WRITE SEAT-CHART-REC.                                                
019900     ADD 1 TO RECS-WRITTEN.                                               
020000 4020-EXIT.                                                               
020100     EXIT.                                                                
